000100******************************************************************
000200* ABENDCD    -- ABEND TRACE LINE, WRITTEN TO SYSOUT BEFORE A     *
000300*               FORCED ABEND (DIVIDE-BY-ZERO TRICK).             *
000400******************************************************************
000500*-------|----------|-----|--------------------------------------*
000600*A.00.00|03/14/89  | RKD |  ORIGINAL LAYOUT, COPIED FROM ABENDREC
000700*A.00.01|04/02/90  | RKD |  WIDENED ABEND-REASON TO X(40)
000800*-------|----------|-----|--------------------------------------*
000900 01  ABEND-REC.
001000     05  ABEND-REASON                PIC X(40).
001100     05  FILLER                       PIC X(1) VALUE SPACE.
001200     05  PARA-NAME                    PIC X(30).
001300     05  FILLER                       PIC X(1) VALUE SPACE.
001400     05  EXPECTED-VAL                 PIC 9(9).
001500     05  FILLER                       PIC X(1) VALUE SPACE.
001600     05  ACTUAL-VAL                   PIC 9(9).
001700     05  FILLER                       PIC X(39).
001800 77  ZERO-VAL                         PIC 9 VALUE 0.
001900 77  ONE-VAL                          PIC 9 VALUE 1.
