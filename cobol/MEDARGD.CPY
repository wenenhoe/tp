000100******************************************************************
000200* MEDARGD    -- PARSED-ARGUMENT-ENTRY TABLE LAYOUT               *
000300*               ONE ROW PER DECLARED FLAG FOR THE COMMAND BEING  *
000400*               PARSED.  SHARED BY MEDPARSE, MEDTAKE AND MEDMOD. *
000500******************************************************************
000600*-------|----------|-----|--------------------------------------*
000700*A.00.00|03/14/89  | RKD |  ORIGINAL LAYOUT FOR MEDTRAN PROJECT
000800*A.00.01|05/30/92  | RKD |  ADDED ARG-PRESENT-SW, SEE CR-0118
000900*A.00.02|02/11/99  | LMP |  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
001000*-------|----------|-----|--------------------------------------*
001100 01  ARGUMENT-ENTRY-TABLE.
001200     05  ARGUMENT-ENTRY OCCURS 5 TIMES
001300                        INDEXED BY ARG-TBL-IDX.
001400         10  ARG-FLAG                PIC X(4).
001500         10  ARG-NAME                PIC X(12).
001600         10  ARG-VALUE                PIC X(80).
001700         10  ARG-HAS-VALUE            PIC X.
001800             88  ARG-TAKES-VALUE      VALUE "Y".
001900             88  ARG-NO-VALUE         VALUE "N".
002000         10  ARG-REQUIRED             PIC X.
002100             88  ARG-IS-REQUIRED      VALUE "Y".
002200             88  ARG-IS-OPTIONAL      VALUE "N".
002300         10  ARG-PRESENT-SW           PIC X.
002400             88  ARG-WAS-MATCHED      VALUE "Y".
002500             88  ARG-WAS-ABSENT       VALUE "N".
002550     05  FILLER                      PIC X(04).
002600 01  ARGUMENT-COUNT-FIELDS.
002700     05  ARG-DECLARED-COUNT          PIC 9(1) COMP.
002800     05  FILLER                      PIC X(4).
