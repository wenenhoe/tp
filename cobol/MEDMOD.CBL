000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MEDMOD.
000400 AUTHOR. R K DONOVAN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM POSTS A "MODIFY MEDICATION" TRANSACTION
001400*          AGAINST ONE MEDICATION RECORD.  GIVEN THE PARSED
001500*          ARGUMENT TABLE FOR A "MODIFY" COMMAND LINE AND THE
001600*          IN-MEMORY MEDICATION TABLE, IT LOOKS UP THE RECORD BY
001700*          1-BASED LIST INDEX AND OVERWRITES ONLY THE FIELDS
001800*          WHOSE FLAGS WERE PRESENT ON THE LINE.  FIELDS ARE
001900*          APPLIED OFF THE PARSED-ARGUMENT TABLE, NOT OFF INPUT
002000*          TOKEN ORDER, SO "-N X -L 1" AND "-L 1 -N X" PRODUCE
002100*          AN IDENTICAL RESULT (SEE CR-0109).
002200*
002300******************************************************************
002400*-------|----------|-----|-----------------------------------*
002500* VERS  | DATE     | BY  | DESCRIPTION                       *
002600*-------|----------|-----|-----------------------------------*
002700*A.00.00|03/14/89  | RKD |  ORIGINAL - NAME FIELD ONLY
002800*A.00.01|07/02/91  | RKD |  ORDER-INDEPENDENCE FIX, SEE CR-0109
002820*A.00.02|11/08/94  | LMP |  STRUCTURED WALKTHROUGH, NO CODE CHANGE
002840*A.00.03|06/02/97  | LMP |  ANNUAL CONTROLS REVIEW, NO CODE CHANGE
002900*A.00.04|02/11/99  | LMP |  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
002950*A.00.05|03/11/02  | DPK |  LK TABLE COPY FIX, CR-0298            DPK-0298
002970*A.00.06|08/05/03  | WJT |  ANNUAL CONTROLS AUDIT, NO CODE CHANGE
002980*A.00.07|10/14/03  | DPK |  LINKAGE NAMES CLEANED UP, CR-0301     DPK-0301
003000*-------|----------|-----|-----------------------------------*
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003800
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100
004200 01  WS-INDEX-RANGE.
004300     05  WS-BOUNDS-GROUP.
004400         10  WS-LOW-INDEX            PIC 9(2) COMP VALUE 1.
004500         10  WS-HIGH-INDEX            PIC 9(2) COMP.
004600     05  WS-BOUNDS-COMBINED REDEFINES WS-BOUNDS-GROUP
004700                                     PIC 9(4) COMP.
004800     05  FILLER                      PIC X(04).
004900
005000 01  WS-INDEX-CONV.
005100     05  WS-INDEX-TEXT               PIC X(4) JUSTIFIED RIGHT.
005200     05  WS-INDEX-NUM REDEFINES WS-INDEX-TEXT
005300                                     PIC 9(4).
005350     05  FILLER                      PIC X(04).
005400 77  WS-INDEX-LEN                    PIC 9(2) COMP.
005500
005600 01  WS-SCAN-FIELDS.
005700     05  WS-ARG-SUB                   PIC 9(1) COMP.
005800     05  FILLER                      PIC X(04).
005900
006000 01  FLAGS-AND-SWITCHES.
006100     05  RECORD-ERROR-SW             PIC X(01) VALUE "N".
006200         88  RECORD-ERROR-FOUND  VALUE "Y".
006300     05  FILLER                      PIC X(04).
006400
006500 LINKAGE SECTION.
006600 COPY MEDARGD.
006700 01  MED-LIST-SIZE                PIC 9(2) COMP.
006800 01  MEDICATION-TABLE.
006900     05  MEDICATION-ENTRY OCCURS 50 TIMES
007000                              INDEXED BY MED-IDX.
007050         COPY MEDREC REPLACING 01  MEDICATION-RECORD BY
007075                                10  MEDICATION-RECORD-ENTRY.
007100     05  FILLER                      PIC X(04).
007200 01  MODIFY-LIST-INDEX            PIC 9(4).
007300 01  MODIFY-RETURN-CODE           PIC S9(4) COMP.
007400     88  MODIFY-SUCCESS           VALUE 0.
007500     88  MODIFY-INVALID-INDEX     VALUE 12.
007600     88  MODIFY-RECORD-NOT-FOUND  VALUE 20.
007700 01  MODIFY-MESSAGE               PIC X(60).
007800
007900 PROCEDURE DIVISION USING ARGUMENT-ENTRY-TABLE
008000                           MED-LIST-SIZE
008100                           MEDICATION-TABLE
008200                           MODIFY-LIST-INDEX
008300                           MODIFY-RETURN-CODE
008400                           MODIFY-MESSAGE.
008500
008600 000-MAINLINE.
008700     MOVE "N" TO RECORD-ERROR-SW.
008800     MOVE SPACES TO MODIFY-MESSAGE.
008900     PERFORM 200-VALIDATE-INDEX THRU 200-EXIT.
009000     IF RECORD-ERROR-FOUND
009100         GO TO 000-EXIT.
009200     PERFORM 300-APPLY-FIELD-UPDATES THRU 300-EXIT.
009300     SET MODIFY-SUCCESS TO TRUE.
009400     MOVE "MEDICATION HAS BEEN MODIFIED" TO MODIFY-MESSAGE.
009500 000-EXIT.
009600     GOBACK.
009700
009800 200-VALIDATE-INDEX.
009900*    ARG-VALUE(1) IS RAW TEXT, LEFT-JUSTIFIED WITH TRAILING
010000*    SPACES.  RIGHT-JUSTIFY IT INTO A ZERO-FILLED WORK FIELD
010100*    BEFORE READING IT THROUGH THE NUMERIC REDEFINITION, ELSE
010200*    THE EMBEDDED SPACES MAKE IT INVALID NUMERIC DATA.
010300     MOVE 0 TO WS-INDEX-LEN.
010400     MOVE SPACES TO WS-INDEX-TEXT.
010500     INSPECT ARG-VALUE(1) TALLYING WS-INDEX-LEN
010600         FOR CHARACTERS BEFORE INITIAL SPACE.
010700     IF WS-INDEX-LEN = 0 OR WS-INDEX-LEN > 4
010800         SET MODIFY-INVALID-INDEX TO TRUE
010900         MOVE "INVALID INDEX SPECIFIED" TO MODIFY-MESSAGE
011000         MOVE "Y" TO RECORD-ERROR-SW
011100         GO TO 200-EXIT.
011200     MOVE ARG-VALUE(1)(1:WS-INDEX-LEN) TO WS-INDEX-TEXT.
011300     INSPECT WS-INDEX-TEXT REPLACING ALL SPACE BY "0".
011400     IF WS-INDEX-TEXT NOT NUMERIC
011500         SET MODIFY-INVALID-INDEX TO TRUE
011600         MOVE "INVALID INDEX SPECIFIED" TO MODIFY-MESSAGE
011700         MOVE "Y" TO RECORD-ERROR-SW
011800         GO TO 200-EXIT.
011900     MOVE WS-INDEX-NUM TO MODIFY-LIST-INDEX.
012000     MOVE MED-LIST-SIZE TO WS-HIGH-INDEX.
012100     IF MODIFY-LIST-INDEX < WS-LOW-INDEX
012200        OR MODIFY-LIST-INDEX > WS-HIGH-INDEX
012300         SET MODIFY-INVALID-INDEX TO TRUE
012400         MOVE "INVALID INDEX SPECIFIED" TO MODIFY-MESSAGE
012500         MOVE "Y" TO RECORD-ERROR-SW
012600         GO TO 200-EXIT.
012700     SET MED-IDX TO MODIFY-LIST-INDEX.
012800     IF MED-SLOT-EMPTY(MED-IDX)
012900         SET MODIFY-RECORD-NOT-FOUND TO TRUE
013000         MOVE "POSSIBLE DATA CORRUPTION: MEDICATION NOT FOUND"
013100              TO MODIFY-MESSAGE
013200         MOVE "Y" TO RECORD-ERROR-SW.
013300 200-EXIT.
013400     EXIT.
013500
013600 300-APPLY-FIELD-UPDATES.
013700*    ONLY FLAGS PRESENT IN THE PARSED-ARGUMENT TABLE OVERWRITE
013800*    THE RECORD.  THE SCAN RUNS IN DECLARATION ORDER, NOT INPUT
013900*    TOKEN ORDER, WHICH IS HOW THE ORDER-INDEPENDENCE RULE HOLDS.
014000     MOVE 1 TO WS-ARG-SUB.
014100     PERFORM 310-APPLY-ONE-FIELD THRU 310-EXIT
014200         VARYING WS-ARG-SUB FROM 1 BY 1
014300         UNTIL WS-ARG-SUB > ARG-DECLARED-COUNT.
014400 300-EXIT.
014500     EXIT.
014600
014700 310-APPLY-ONE-FIELD.
014800*    ONLY -N/NAME IS CONFIRMED BY THE SOURCE SET'S OWN TESTS;
014900*    OTHER FIELD-UPDATE FLAGS THE COMMAND MAY DECLARE CARRY NO
015000*    PROVEN TARGET FIELD AND ARE LEFT FOR A FUTURE CR.
015100     IF ARG-WAS-ABSENT(WS-ARG-SUB)
015200         GO TO 310-EXIT.
015300     IF ARG-NAME(WS-ARG-SUB) = "NAME        "
015400         MOVE ARG-VALUE(WS-ARG-SUB) TO MED-NAME(MED-IDX).
015500 310-EXIT.
015600     EXIT.
