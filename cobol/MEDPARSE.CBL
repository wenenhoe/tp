000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MEDPARSE.
000400 AUTHOR. R K DONOVAN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM IS THE COMMAND-LINE ARGUMENT PARSER
001400*          SHARED BY THE MEDTRAN TRANSACTION DRIVER.  GIVEN ONE
001500*          RAW INPUT LINE AND A COMMAND'S DECLARED ARGUMENT LIST
001600*          (FLAG, NAME, HAS-VALUE, REQUIRED), IT SPLITS THE LINE
001700*          INTO TOKENS, LOCATES EACH DECLARED FLAG, RE-SEQUENCES
001800*          THE MATCHED FLAGS BACK INTO LINE ORDER, SLICES OUT
001900*          EACH FLAG'S VALUE, AND FLAGS A MISSING REQUIRED
002000*          ARGUMENT.  A LINE WITH NO RECOGNIZED FLAG AT ALL IS
002100*          TREATED AS A HELP REQUEST, NOT AN ERROR.
002200*
002300*          CALLED ONCE PER TRANSACTION LINE BY MEDTRAN, BEFORE
002400*          MEDTAKE OR MEDMOD IS CALLED TO ACT ON THE RESULT.
002500*
002600******************************************************************
002700*-------|----------|-----|-----------------------------------*
002800* VERS  | DATE     | BY  | DESCRIPTION                       *
002900*-------|----------|-----|-----------------------------------*
003000*A.00.00|03/14/89  | RKD |  ORIGINAL - SPLIT/LOCATE/EXTRACT
003100*A.00.01|09/02/90  | RKD |  DUPLICATE-FLAG CHECK, SEE CR-0066
003200*A.00.02|05/30/92  | RKD |  FAIL-FAST MISSING-REQUIRED CHECK
003300*A.01.00|11/19/93  | LMP |  HELP-REQUEST SHORT CIRCUIT ADDED
003400*A.01.01|02/11/99  | LMP |  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
003500*A.01.02|06/07/01  | TWH |  TRAILING-TOKEN VALUE BUG, CR-0241   06070TWH
003550*A.01.03|03/18/02  | DPK |  NO-VALUE FLAGS CARRY TOKENS, CR-0299  DPK-0299
003560*A.01.04|10/14/03  | DPK |  LINKAGE NAMES CLEANED UP, CR-0301     DPK-0301
003600*-------|----------|-----|-----------------------------------*
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004400
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700
004800 01  WORK-LINE-AREA.
004900     05  WORK-LINE                   PIC X(80).
005000     05  WORK-LINE-CHARS REDEFINES WORK-LINE
005100                                      PIC X(01) OCCURS 80 TIMES.
005200     05  FILLER                      PIC X(01).
005300
005400 01  TOKEN-POSITION-TABLE.
005500     05  TOKEN-ENTRY OCCURS 40 TIMES INDEXED BY TOK-IDX.
005600         10  TOKEN-POS-GROUP.
005700             15  TOKEN-START          PIC 9(2) COMP.
005800             15  TOKEN-END             PIC 9(2) COMP.
005900         10  TOKEN-POS-COMBINED REDEFINES TOKEN-POS-GROUP
006000                                       PIC 9(4) COMP.
006100         10  TOKEN-TEXT                PIC X(80).
006200     05  FILLER                      PIC X(05).
006300
006400 01  MATCH-POSITION-TABLE.
006500     05  MATCH-ENTRY OCCURS 5 TIMES  INDEXED BY MATCH-IDX.
006600         10  MATCH-ARG-SUB            PIC 9(1) COMP.
006700         10  MATCH-TOKEN-SUB           PIC 9(2) COMP.
006800     05  FILLER                      PIC X(05).
006900
007000 01  MISC-WS-FLDS.
007100     05  WS-TOKEN-COUNT              PIC 9(2) COMP.
007200     05  WS-SCAN-PTR                 PIC 9(2) COMP.
007300     05  WS-MATCH-COUNT              PIC 9(1) COMP.
007400     05  WS-SUB                      PIC 9(1) COMP.
007500     05  WS-TOK-SUB                  PIC 9(2) COMP.
007600     05  WS-FIRST-POS                PIC 9(2) COMP.
007700     05  WS-NEXT-POS                 PIC 9(2) COMP.
007720     05  WS-CARRY-START              PIC 9(2) COMP.
007740     05  WS-FLAG-CHK-SUB             PIC 9(1) COMP.
007800     05  WS-HOLD-ENTRY.
007900         10  WS-HOLD-ARG-SUB          PIC 9(1) COMP.
008000         10  WS-HOLD-TOKEN-SUB        PIC 9(2) COMP.
008100     05  WS-HOLD-COMBINED REDEFINES WS-HOLD-ENTRY
008200                                      PIC 9(3) COMP.
008300     05  WS-BUILD-VALUE              PIC X(80).
008400     05  FILLER                      PIC X(10).
008500
008600 01  FLAGS-AND-SWITCHES.
008700     05  ANY-FLAG-MATCHED-SW         PIC X(01) VALUE "N".
008800         88  NO-FLAG-MATCHED    VALUE "N".
008900         88  SOME-FLAG-MATCHED  VALUE "Y".
009000     05  DUPLICATE-FOUND-SW          PIC X(01) VALUE "N".
009100         88  DUPLICATE-FLAG-FOUND VALUE "Y".
009200     05  MORE-MATCH-ROWS-SW          PIC X(01) VALUE "Y".
009300         88  NO-MORE-MATCH-ROWS VALUE "N".
009350     05  TOKEN-IS-FLAG-SW            PIC X(01) VALUE "N".
009370         88  TOKEN-IS-FLAG      VALUE "Y".
009400     05  FILLER                      PIC X(02).
009500
009600 LINKAGE SECTION.
009700 01  INPUT-LINE                   PIC X(80).
009800 COPY MEDARGD.
009900 01  PARSE-RETURN-CODE            PIC S9(4) COMP.
010000     88  PARSE-OK                 VALUE 0.
010100     88  PARSE-HELP-REQUEST       VALUE 4.
010200     88  PARSE-DUPLICATE-FLAG     VALUE 8.
010300     88  PARSE-MISSING-REQUIRED   VALUE 12.
010400 01  PARSE-MESSAGE                PIC X(60).
010500
010600 PROCEDURE DIVISION USING INPUT-LINE
010700                           ARGUMENT-ENTRY-TABLE
010800                           ARG-DECLARED-COUNT
010900                           PARSE-RETURN-CODE
011000                           PARSE-MESSAGE.
011100
011200 000-MAINLINE.
011300     MOVE 0 TO PARSE-RETURN-CODE.
011400     MOVE SPACES TO PARSE-MESSAGE.
011500     PERFORM 100-SPLIT-INTO-TOKENS THRU 100-EXIT.
011600     PERFORM 200-LOCATE-FLAGS     THRU 200-EXIT.
011700     IF DUPLICATE-FLAG-FOUND
011800         GO TO 000-EXIT.
011900     IF NO-FLAG-MATCHED
012000         SET PARSE-HELP-REQUEST TO TRUE
012100         MOVE "HELP REQUEST - NO ARGUMENTS RECOGNIZED" TO
012200              PARSE-MESSAGE
012300         GO TO 000-EXIT.
012400     PERFORM 300-ORDER-BY-POSITION THRU 300-EXIT.
012500     PERFORM 400-EXTRACT-VALUES    THRU 400-EXIT.
012600     PERFORM 500-CHECK-REQUIRED    THRU 500-EXIT.
012700 000-EXIT.
012800     GOBACK.
012900
013000 100-SPLIT-INTO-TOKENS.
013100*    BREAK THE RAW LINE INTO A POSITION-ORDERED TOKEN TABLE.
013200     MOVE INPUT-LINE TO WORK-LINE.
013300     INITIALIZE TOKEN-POSITION-TABLE.
013400     MOVE 1 TO WS-TOKEN-COUNT.
013500     MOVE 1 TO WS-SCAN-PTR.
013600     PERFORM 110-SPLIT-ONE-TOKEN THRU 110-EXIT
013700         UNTIL WS-SCAN-PTR > 80 OR WS-TOKEN-COUNT > 40.
013800 100-EXIT.
013900     EXIT.
014000
014100 110-SPLIT-ONE-TOKEN.
014200     UNSTRING WORK-LINE DELIMITED BY ALL SPACE
014300         INTO TOKEN-TEXT(WS-TOKEN-COUNT)
014400         WITH POINTER WS-SCAN-PTR
014500     END-UNSTRING.
014600     IF TOKEN-TEXT(WS-TOKEN-COUNT) NOT = SPACES
014700         MOVE WS-TOKEN-COUNT TO TOKEN-START(WS-TOKEN-COUNT)
014800         ADD 1 TO WS-TOKEN-COUNT
014900     END-IF.
015000 110-EXIT.
015100     EXIT.
015200
015300 200-LOCATE-FLAGS.
015400*    FOR EACH DECLARED ARGUMENT, SCAN THE TOKEN TABLE FOR ITS
015500*    FLAG.  A FLAG SEEN MORE THAN ONCE IS A DUPLICATE-ARGUMENT
015600*    ERROR AND STOPS FURTHER PARSING (FAIL-FAST).
015700     MOVE "N" TO DUPLICATE-FOUND-SW.
015800     MOVE "N" TO ANY-FLAG-MATCHED-SW.
015900     MOVE 0 TO WS-MATCH-COUNT.
016000     MOVE 1 TO WS-SUB.
016100     PERFORM 210-LOCATE-ONE-FLAG THRU 210-EXIT
016200         VARYING WS-SUB FROM 1 BY 1
016300         UNTIL WS-SUB > ARG-DECLARED-COUNT
016400            OR DUPLICATE-FLAG-FOUND.
016500 200-EXIT.
016600     EXIT.
016700
016800 210-LOCATE-ONE-FLAG.
016900     MOVE 0 TO WS-FIRST-POS.
017000     MOVE 0 TO WS-NEXT-POS.
017100     MOVE 1 TO WS-TOK-SUB.
017200     PERFORM 220-SCAN-ONE-TOKEN THRU 220-EXIT
017300         VARYING WS-TOK-SUB FROM 1 BY 1
017400         UNTIL WS-TOK-SUB >= WS-TOKEN-COUNT.
017500     IF WS-NEXT-POS NOT = 0 AND WS-NEXT-POS NOT = WS-FIRST-POS
017600         MOVE "Y" TO DUPLICATE-FOUND-SW
017700         SET PARSE-DUPLICATE-FLAG TO TRUE
017800         MOVE "DUPLICATE " TO PARSE-MESSAGE
017900         MOVE 11 TO WS-NEXT-POS
018000         STRING ARG-FLAG(WS-SUB) DELIMITED BY SPACE
018100                " ARGUMENT" DELIMITED BY SIZE
018200                INTO PARSE-MESSAGE WITH POINTER WS-NEXT-POS
018300         END-STRING
018400         GO TO 210-EXIT.
018500     IF WS-FIRST-POS NOT = 0
018600         MOVE "Y" TO ARG-PRESENT-SW(WS-SUB)
018700         MOVE "Y" TO ANY-FLAG-MATCHED-SW
018800         ADD 1 TO WS-MATCH-COUNT
018900         MOVE WS-SUB TO MATCH-ARG-SUB(WS-MATCH-COUNT)
019000         MOVE WS-FIRST-POS TO MATCH-TOKEN-SUB(WS-MATCH-COUNT)
019100     ELSE
019200         MOVE "N" TO ARG-PRESENT-SW(WS-SUB).
019300 210-EXIT.
019400     EXIT.
019500
019600 220-SCAN-ONE-TOKEN.
019700     IF TOKEN-TEXT(WS-TOK-SUB) = ARG-FLAG(WS-SUB)
019800         IF WS-FIRST-POS = 0
019900             MOVE WS-TOK-SUB TO WS-FIRST-POS
020000         ELSE
020100             MOVE WS-TOK-SUB TO WS-NEXT-POS
020200         END-IF
020300     END-IF.
020400 220-EXIT.
020500     EXIT.
020600
020700 300-ORDER-BY-POSITION.
020800*    RE-SEQUENCE THE MATCHED-ARGUMENT TABLE ASCENDING BY TOKEN
020900*    POSITION SO OUT-OF-DECLARATION-ORDER TYPING IS RESTORED TO
021000*    LINE ORDER BEFORE VALUES ARE SLICED.
021100     MOVE "Y" TO MORE-MATCH-ROWS-SW.
021200     PERFORM 310-BUBBLE-PASS THRU 310-EXIT
021300         UNTIL NO-MORE-MATCH-ROWS OR WS-MATCH-COUNT < 2.
021400 300-EXIT.
021500     EXIT.
021600
021700 310-BUBBLE-PASS.
021800     MOVE "N" TO MORE-MATCH-ROWS-SW.
021900     MOVE 1 TO WS-SUB.
022000     PERFORM 320-BUBBLE-COMPARE THRU 320-EXIT
022100         VARYING WS-SUB FROM 1 BY 1
022200         UNTIL WS-SUB >= WS-MATCH-COUNT.
022300 310-EXIT.
022400     EXIT.
022500
022600 320-BUBBLE-COMPARE.
022700     IF MATCH-TOKEN-SUB(WS-SUB) > MATCH-TOKEN-SUB(WS-SUB + 1)
022800         MOVE MATCH-ENTRY(WS-SUB) TO WS-HOLD-ENTRY
022900         MOVE MATCH-ENTRY(WS-SUB + 1) TO MATCH-ENTRY(WS-SUB)
023000         MOVE WS-HOLD-ENTRY TO MATCH-ENTRY(WS-SUB + 1)
023100         MOVE "Y" TO MORE-MATCH-ROWS-SW
023200     END-IF.
023300 320-EXIT.
023400     EXIT.
023500
023600 400-EXTRACT-VALUES.
023700*    VALUE = TOKENS STRICTLY BETWEEN ONE MATCHED FLAG AND THE
023800*    NEXT MATCHED FLAG'S POSITION, SPACE-JOINED AND TRIMMED.
023900*    THE LAST MATCHED ARGUMENT TAKES EVERYTHING TO END OF LINE.
024000*    AN ARGUMENT DECLARED WITH NO VALUE ALWAYS YIELDS SPACES -
024010*    BUT ANY TOKENS IT SITS IN FRONT OF ARE NOT DISCARDED, THEY
024020*    CARRY FORWARD AND ARE PREPENDED TO THE NEXT MATCHED
024030*    ARGUMENT'S OWN VALUE.  WS-CARRY-START IS THE RUNNING
024040*    POSITION THAT CARRIES THIS FORWARD ACROSS THE LOOP (CR-0299).
024100     MOVE 0 TO WS-CARRY-START.
024110     MOVE 1 TO WS-SUB.
024200     PERFORM 410-EXTRACT-ONE-VALUE THRU 410-EXIT
024300         VARYING WS-SUB FROM 1 BY 1
024400         UNTIL WS-SUB > WS-MATCH-COUNT.
024500 400-EXIT.
024600     EXIT.
024700
024800 410-EXTRACT-ONE-VALUE.
024810     MOVE SPACES TO WS-BUILD-VALUE.
024820     IF WS-CARRY-START NOT = 0
024830         MOVE WS-CARRY-START TO WS-TOK-SUB
024840     ELSE
024850         MOVE MATCH-TOKEN-SUB(WS-SUB) TO WS-TOK-SUB
024860         ADD 1 TO WS-TOK-SUB
024870     END-IF.
024880     IF WS-SUB < WS-MATCH-COUNT
024890         MOVE MATCH-TOKEN-SUB(WS-SUB + 1) TO WS-NEXT-POS
024900     ELSE
024910         MOVE WS-TOKEN-COUNT TO WS-NEXT-POS.
024920     IF ARG-NO-VALUE(MATCH-ARG-SUB(WS-SUB))
024930         MOVE SPACES TO ARG-VALUE(MATCH-ARG-SUB(WS-SUB))
024940         MOVE WS-TOK-SUB TO WS-CARRY-START
024950         GO TO 410-EXIT.
024960     PERFORM 420-APPEND-ONE-TOKEN THRU 420-EXIT
024970         UNTIL WS-TOK-SUB >= WS-NEXT-POS.
024980     MOVE WS-BUILD-VALUE TO ARG-VALUE(MATCH-ARG-SUB(WS-SUB)).
024990     MOVE 0 TO WS-CARRY-START.
025000 410-EXIT.
025010     EXIT.
025020
025030 420-APPEND-ONE-TOKEN.
025040*    A TOKEN POSITION THAT IS ITSELF ONE OF THE MATCHED FLAGS
025050*    (CARRIED IN FROM A NO-VALUE ARGUMENT EARLIER IN THE LINE)
025060*    IS EXCLUDED FROM THE VALUE BEING BUILT - ONLY ITS OWN
025070*    FLAG TEXT IS SKIPPED, TOKENS AROUND IT STILL JOIN IN.
025080     PERFORM 425-TOKEN-IS-A-FLAG THRU 425-EXIT.
025090     IF NOT TOKEN-IS-FLAG
025100         IF WS-BUILD-VALUE = SPACES
025110             MOVE TOKEN-TEXT(WS-TOK-SUB) TO WS-BUILD-VALUE
025120         ELSE
025130             STRING WS-BUILD-VALUE DELIMITED BY SPACE
025140                    " " DELIMITED BY SIZE
025150                    TOKEN-TEXT(WS-TOK-SUB) DELIMITED BY SPACE
025160                    INTO WS-BUILD-VALUE
025170             END-STRING
025180         END-IF
025190     END-IF.
025200     ADD 1 TO WS-TOK-SUB.
025210 420-EXIT.
025220     EXIT.
025230
025240 425-TOKEN-IS-A-FLAG.
025250     MOVE "N" TO TOKEN-IS-FLAG-SW.
025260     MOVE 1 TO WS-FLAG-CHK-SUB.
025270     PERFORM 426-CHECK-ONE-FLAG-POS THRU 426-EXIT
025280         VARYING WS-FLAG-CHK-SUB FROM 1 BY 1
025290         UNTIL WS-FLAG-CHK-SUB > WS-MATCH-COUNT
025300            OR TOKEN-IS-FLAG.
025310 425-EXIT.
025320     EXIT.
025330
025340 426-CHECK-ONE-FLAG-POS.
025350     IF MATCH-TOKEN-SUB(WS-FLAG-CHK-SUB) = WS-TOK-SUB
025360         MOVE "Y" TO TOKEN-IS-FLAG-SW.
025370 426-EXIT.
025380     EXIT.
027800 500-CHECK-REQUIRED.
027900*    RUNS LAST, AFTER VALUES HAVE BEEN SLICED OUT, SO A MISSING
028000*    REQUIRED ARGUMENT IS REPORTED ON ITS OWN AND DOES NOT MASK
028100*    OR GET MASKED BY THE DUPLICATE-FLAG OR HELP-REQUEST CHECKS
028200*    ABOVE.  ITERATES DECLARED ARGUMENTS IN DECLARATION ORDER;
028300*    FIRST REQUIRED-AND-ABSENT ARGUMENT HALTS THE SCAN
028400*    (FAIL-FAST, NOT A FULL ERROR LIST).
028500     MOVE 1 TO WS-SUB.
028600     SET PARSE-OK TO TRUE.
028700     PERFORM 510-CHECK-ONE-REQUIRED THRU 510-EXIT
028800         VARYING WS-SUB FROM 1 BY 1
028900         UNTIL WS-SUB > ARG-DECLARED-COUNT
029000            OR NOT PARSE-OK.
029100 500-EXIT.
029200     EXIT.
029300
029400 510-CHECK-ONE-REQUIRED.
029500     IF ARG-IS-REQUIRED(WS-SUB) AND ARG-WAS-ABSENT(WS-SUB)
029600         SET PARSE-MISSING-REQUIRED TO TRUE
029700         STRING "MISSING """ DELIMITED BY SIZE
029800                ARG-FLAG(WS-SUB) DELIMITED BY SPACE
029900                """ ARGUMENT" DELIMITED BY SIZE
030000                INTO PARSE-MESSAGE
030100         END-STRING.
030200 510-EXIT.
030300     EXIT.
