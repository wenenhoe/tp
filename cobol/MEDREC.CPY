000100******************************************************************
000200* MEDREC     -- MEDICATION MASTER RECORD LAYOUT                 *
000300*               ONE ROW PER TRACKED MEDICATION, LIST-INDEXED    *
000400*               (1-BASED).  COPY'D BY MEDTRAN, MEDTAKE, MEDMOD. *
000500******************************************************************
000600*-------|----------|-----|--------------------------------------*
000700*A.00.00|03/14/89  | RKD |  ORIGINAL LAYOUT FOR MEDTRAN PROJECT
000800*A.00.01|07/02/91  | RKD |  ADDED MED-TOTAL-QUANTITY FOR REORDER
000900*A.00.02|11/19/93  | LMP |  SPLIT TAKEN-FLAG INTO PER-PERIOD BYTES
001000*A.00.03|09/08/98  | LMP |  Y2K - EXPIRY DATE WINDOW, NO CHANGE
001100*-------|----------|-----|--------------------------------------*
001200 01  MEDICATION-RECORD.
001300     05  MED-NAME                    PIC X(40).
001400     05  MED-DOSAGE-MORNING          PIC S9(5)V9(2).
001500     05  MED-DOSAGE-AFTERNOON        PIC S9(5)V9(2).
001600     05  MED-DOSAGE-EVENING          PIC S9(5)V9(2).
001700     05  MED-QUANTITY                PIC S9(5)V9(2).
001800     05  MED-TOTAL-QUANTITY          PIC S9(5)V9(2).
001900     05  MED-EXPIRY-DATE             PIC X(8).
002000     05  MED-EXPIRY-DATE-R REDEFINES MED-EXPIRY-DATE.
002100         10  MED-EXPIRY-DD           PIC 99.
002200         10  MED-EXPIRY-SEP-1        PIC X.
002300         10  MED-EXPIRY-MM           PIC 99.
002400         10  MED-EXPIRY-SEP-2        PIC X.
002500         10  MED-EXPIRY-YY           PIC 99.
002600     05  MED-REMARKS                 PIC X(80).
002700     05  MED-TAKEN-FLAG.
002800         10  MED-TAKEN-MORNING       PIC X.
002900             88  MORNING-TAKEN       VALUE "Y".
003000             88  MORNING-NOT-TAKEN   VALUE "N".
003100         10  MED-TAKEN-AFTERNOON     PIC X.
003200             88  AFTERNOON-TAKEN     VALUE "Y".
003300             88  AFTERNOON-NOT-TAKEN VALUE "N".
003400         10  MED-TAKEN-EVENING       PIC X.
003500             88  EVENING-TAKEN       VALUE "Y".
003600             88  EVENING-NOT-TAKEN   VALUE "N".
003700     05  MED-IN-USE-SW               PIC X.
003800         88  MED-SLOT-IN-USE         VALUE "Y".
003900         88  MED-SLOT-EMPTY          VALUE "N".
004000     05  FILLER                      PIC X(08).
