000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MEDTAKE.
000400 AUTHOR. R K DONOVAN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM POSTS A "TAKE DOSE" TRANSACTION
001400*          AGAINST ONE MEDICATION RECORD.  GIVEN THE PARSED
001500*          ARGUMENT TABLE FOR A "TAKE" COMMAND LINE AND THE
001600*          IN-MEMORY MEDICATION TABLE, IT RESOLVES THE TIME
001700*          PERIOD (MORNING/AFTERNOON/EVENING), LOOKS UP THE
001800*          MEDICATION BY 1-BASED LIST INDEX, AND DECREMENTS
001900*          THE ON-HAND QUANTITY / MARKS THE PERIOD TAKEN.
002000*
002100*          THE FIVE CHECKS BELOW RUN IN A FIXED ORDER AND EACH
002200*          ONE SHORT-CIRCUITS THE REST:  INDEX BOUNDS, THEN
002300*          SUFFICIENT QUANTITY, THEN RECORD-EXISTS, THEN
002400*          ALREADY-TAKEN IDEMPOTENCY, THEN APPLY-AND-SUCCEED.
002500*
002600******************************************************************
002700*-------|----------|-----|-----------------------------------*
002800* VERS  | DATE     | BY  | DESCRIPTION                       *
002900*-------|----------|-----|-----------------------------------*
003000*A.00.00|03/14/89  | RKD |  ORIGINAL - SINGLE PERIOD, NO IDEMP
003100*A.00.01|04/02/90  | RKD |  ADDED INSUFFICIENT-QUANTITY CHECK
003200*A.01.00|09/02/90  | RKD |  ALREADY-TAKEN IDEMPOTENCY, CR-0071
003300*A.01.01|07/02/91  | RKD |  RECORD-NOT-FOUND CORRUPTION WARNING
003400*A.01.02|02/11/99  | LMP |  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
003450*A.01.03|03/11/02  | DPK |  LK TABLE COPY FIX, CR-0298            DPK-0298
003470*A.01.04|03/18/02  | DPK |  SHORTAGE MSG NOW SHOWS QTY, CR-0299   DPK-0299
003480*A.01.05|10/14/03  | DPK |  LINKAGE NAMES CLEANED UP, CR-0301     DPK-0301
003500*-------|----------|-----|-----------------------------------*
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004300
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600
004700 77  WS-PERIOD-CODE                  PIC X(1).
004800     88  PERIOD-MORNING          VALUE "M".
004900     88  PERIOD-AFTERNOON        VALUE "A".
005000     88  PERIOD-EVENING          VALUE "E".
005100     88  PERIOD-UNKNOWN          VALUE "U".
005200
005300 77  WS-PERIOD-HIT-COUNT             PIC 9(1) COMP.
005400
005500 01  WS-INDEX-CONV.
005600     05  WS-INDEX-TEXT               PIC X(4) JUSTIFIED RIGHT.
005700     05  WS-INDEX-NUM REDEFINES WS-INDEX-TEXT
005800                                     PIC 9(4).
005850     05  FILLER                      PIC X(04).
005900 77  WS-INDEX-LEN                    PIC 9(2) COMP.
006000
006100 01  WS-QTY-EDIT-FIELDS.
006200     05  WS-SHORTAGE-QTY             PIC S9(5)V9(2) COMP-3.
006300     05  WS-SHORTAGE-QTY-R REDEFINES WS-SHORTAGE-QTY
006400                                      PIC S9(7) COMP-3.
006420     05  WS-SHORTAGE-QTY-DISP        PIC ZZZZ9.99.
006440     05  WS-REQUIRED-QTY             PIC S9(5)V9(2) COMP-3.
006460     05  WS-REQUIRED-QTY-DISP        PIC ZZZZ9.99.
006500     05  FILLER                      PIC X(02).
006600
006700 01  WS-INDEX-RANGE.
006800     05  WS-LOW-INDEX                PIC 9(2) COMP VALUE 1.
006900     05  WS-HIGH-INDEX                PIC 9(2) COMP.
007000     05  FILLER                      PIC X(04).
007100
007200 01  FLAGS-AND-SWITCHES.
007300     05  RECORD-ERROR-SW             PIC X(01) VALUE "N".
007400         88  RECORD-ERROR-FOUND  VALUE "Y".
007500     05  FILLER                      PIC X(04).
007600
007700 LINKAGE SECTION.
007800 COPY MEDARGD.
007900 01  MED-LIST-SIZE                PIC 9(2) COMP.
008000 01  MEDICATION-TABLE.
008100     05  MEDICATION-ENTRY OCCURS 50 TIMES
008200                              INDEXED BY MED-IDX.
008250         COPY MEDREC REPLACING 01  MEDICATION-RECORD BY
008275                                10  MEDICATION-RECORD-ENTRY.
008300     05  FILLER                      PIC X(04).
008400 01  TAKE-LIST-INDEX              PIC 9(4).
008500 01  TAKE-RETURN-CODE             PIC S9(4) COMP.
008600     88  TAKE-SUCCESS             VALUE 0.
008700     88  TAKE-ALREADY-TAKEN       VALUE 4.
008800     88  TAKE-UNKNOWN-PERIOD      VALUE 8.
008900     88  TAKE-INVALID-INDEX       VALUE 12.
009000     88  TAKE-INSUFFICIENT-QTY    VALUE 16.
009100     88  TAKE-RECORD-NOT-FOUND    VALUE 20.
009200 01  TAKE-MESSAGE                 PIC X(60).
009300
009400 PROCEDURE DIVISION USING ARGUMENT-ENTRY-TABLE
009500                           MED-LIST-SIZE
009600                           MEDICATION-TABLE
009700                           TAKE-LIST-INDEX
009800                           TAKE-RETURN-CODE
009900                           TAKE-MESSAGE.
010000
010100 000-MAINLINE.
010200     MOVE "N" TO RECORD-ERROR-SW.
010300     MOVE SPACES TO TAKE-MESSAGE.
010400     PERFORM 100-RESOLVE-PERIOD THRU 100-EXIT.
010500     IF PERIOD-UNKNOWN
010600         SET TAKE-UNKNOWN-PERIOD TO TRUE
010700         MOVE "UNKNOWN PERIOD - SPECIFY ONE OF -M -A -E" TO
010800              TAKE-MESSAGE
010900         GO TO 000-EXIT.
011000     PERFORM 200-VALIDATE-INDEX THRU 200-EXIT.
011100     IF RECORD-ERROR-FOUND
011200         GO TO 000-EXIT.
011300     PERFORM 300-CHECK-QUANTITY THRU 300-EXIT.
011400     IF RECORD-ERROR-FOUND
011500         GO TO 000-EXIT.
011600     PERFORM 400-CHECK-RECORD-EXISTS THRU 400-EXIT.
011700     IF RECORD-ERROR-FOUND
011800         GO TO 000-EXIT.
011900     PERFORM 500-CHECK-ALREADY-TAKEN THRU 500-EXIT.
012000     IF RECORD-ERROR-FOUND
012100         GO TO 000-EXIT.
012200     PERFORM 600-APPLY-TAKE-DOSE THRU 600-EXIT.
012300 000-EXIT.
012400     GOBACK.
012500
012600 100-RESOLVE-PERIOD.
012700*    EXACTLY ONE OF -M/-A/-E MUST RESOLVE TO PRESENT.  ZERO OR
012800*    MORE THAN ONE IS UNKNOWN AND REJECTED BEFORE ANY LOOKUP.
012900     MOVE "U" TO WS-PERIOD-CODE.
013000     MOVE 0 TO WS-PERIOD-HIT-COUNT.
013100     IF ARG-WAS-MATCHED(2)
013200         ADD 1 TO WS-PERIOD-HIT-COUNT
013300         MOVE "M" TO WS-PERIOD-CODE.
013400     IF ARG-WAS-MATCHED(3)
013500         ADD 1 TO WS-PERIOD-HIT-COUNT
013600         MOVE "A" TO WS-PERIOD-CODE.
013700     IF ARG-WAS-MATCHED(4)
013800         ADD 1 TO WS-PERIOD-HIT-COUNT
013900         MOVE "E" TO WS-PERIOD-CODE.
014000     IF WS-PERIOD-HIT-COUNT NOT = 1
014100         MOVE "U" TO WS-PERIOD-CODE.
014200 100-EXIT.
014300     EXIT.
014400
014500 200-VALIDATE-INDEX.
014600*    ARG-VALUE(1) IS RAW TEXT, LEFT-JUSTIFIED WITH TRAILING
014700*    SPACES.  RIGHT-JUSTIFY IT INTO A ZERO-FILLED WORK FIELD
014800*    BEFORE READING IT THROUGH THE NUMERIC REDEFINITION, ELSE
014900*    THE EMBEDDED SPACES MAKE IT INVALID NUMERIC DATA.
015000     MOVE 0 TO WS-INDEX-LEN.
015100     MOVE SPACES TO WS-INDEX-TEXT.
015200     INSPECT ARG-VALUE(1) TALLYING WS-INDEX-LEN
015300         FOR CHARACTERS BEFORE INITIAL SPACE.
015400     IF WS-INDEX-LEN = 0 OR WS-INDEX-LEN > 4
015500         SET TAKE-INVALID-INDEX TO TRUE
015600         MOVE "INVALID INDEX SPECIFIED" TO TAKE-MESSAGE
015700         MOVE "Y" TO RECORD-ERROR-SW
015800         GO TO 200-EXIT.
015900     MOVE ARG-VALUE(1)(1:WS-INDEX-LEN) TO WS-INDEX-TEXT.
016000     INSPECT WS-INDEX-TEXT REPLACING ALL SPACE BY "0".
016100     IF WS-INDEX-TEXT NOT NUMERIC
016200         SET TAKE-INVALID-INDEX TO TRUE
016300         MOVE "INVALID INDEX SPECIFIED" TO TAKE-MESSAGE
016400         MOVE "Y" TO RECORD-ERROR-SW
016500         GO TO 200-EXIT.
016600     MOVE WS-INDEX-NUM TO TAKE-LIST-INDEX.
016700     MOVE MED-LIST-SIZE TO WS-HIGH-INDEX.
016800     IF TAKE-LIST-INDEX < WS-LOW-INDEX
016900        OR TAKE-LIST-INDEX > WS-HIGH-INDEX
017000         SET TAKE-INVALID-INDEX TO TRUE
017100         MOVE "INVALID INDEX SPECIFIED" TO TAKE-MESSAGE
017200         MOVE "Y" TO RECORD-ERROR-SW.
017300 200-EXIT.
017400     EXIT.
017500
017600 300-CHECK-QUANTITY.
017700     SET MED-IDX TO TAKE-LIST-INDEX.
017800     IF PERIOD-MORNING
017900         IF MED-QUANTITY(MED-IDX) <
018000                    MED-DOSAGE-MORNING(MED-IDX)
018100             PERFORM 310-SHORTAGE THRU 310-EXIT.
018200     IF PERIOD-AFTERNOON
018300         IF MED-QUANTITY(MED-IDX) <
018400                    MED-DOSAGE-AFTERNOON(MED-IDX)
018500             PERFORM 310-SHORTAGE THRU 310-EXIT.
018600     IF PERIOD-EVENING
018700         IF MED-QUANTITY(MED-IDX) <
018800                    MED-DOSAGE-EVENING(MED-IDX)
018900             PERFORM 310-SHORTAGE THRU 310-EXIT.
019000 300-EXIT.
019100     EXIT.
019200
019300 310-SHORTAGE.
019310*    CR-0299 - THE SHORTAGE MESSAGE MUST CARRY THE ACTUAL ON-HAND
019320*    AND REQUIRED FIGURES, NOT JUST THE MEDICATION NAME, SO THE
019330*    WARD CLERK CAN SEE HOW SHORT THE SUPPLY REALLY IS.
019400     SET TAKE-INSUFFICIENT-QTY TO TRUE
019500     MOVE MED-QUANTITY(MED-IDX) TO WS-SHORTAGE-QTY
019510     MOVE WS-SHORTAGE-QTY TO WS-SHORTAGE-QTY-DISP
019520     IF PERIOD-MORNING
019530         MOVE MED-DOSAGE-MORNING(MED-IDX) TO WS-REQUIRED-QTY.
019540     IF PERIOD-AFTERNOON
019550         MOVE MED-DOSAGE-AFTERNOON(MED-IDX) TO WS-REQUIRED-QTY.
019560     IF PERIOD-EVENING
019570         MOVE MED-DOSAGE-EVENING(MED-IDX) TO WS-REQUIRED-QTY.
019580     MOVE WS-REQUIRED-QTY TO WS-REQUIRED-QTY-DISP
019600     STRING "QTY SHORT - ON HAND " DELIMITED BY SIZE
019700            WS-SHORTAGE-QTY-DISP DELIMITED BY SIZE
019710            " NEED " DELIMITED BY SIZE
019720            WS-REQUIRED-QTY-DISP DELIMITED BY SIZE
019730            " FOR " DELIMITED BY SIZE
019800            MED-NAME(MED-IDX) DELIMITED BY SIZE
019900            INTO TAKE-MESSAGE
020000     END-STRING
020100     MOVE "Y" TO RECORD-ERROR-SW.
020200 310-EXIT.
020300     EXIT.
020400
020500 400-CHECK-RECORD-EXISTS.
020600*    AN OTHERWISE IN-RANGE INDEX WHOSE SLOT WAS NEVER LOADED IS
020700*    TREATED AS POSSIBLE DATA CORRUPTION, NOT A BOUNDS ERROR.
020800     IF MED-SLOT-EMPTY(MED-IDX)
020900         SET TAKE-RECORD-NOT-FOUND TO TRUE
021000         MOVE "POSSIBLE DATA CORRUPTION: MEDICATION NOT FOUND"
021100              TO TAKE-MESSAGE
021200         MOVE "Y" TO RECORD-ERROR-SW.
021300 400-EXIT.
021400     EXIT.
021500
021600 500-CHECK-ALREADY-TAKEN.
021700     IF PERIOD-MORNING AND MORNING-TAKEN(MED-IDX)
021800         PERFORM 510-ALREADY-TAKEN THRU 510-EXIT.
021900     IF PERIOD-AFTERNOON AND AFTERNOON-TAKEN(MED-IDX)
022000         PERFORM 510-ALREADY-TAKEN THRU 510-EXIT.
022100     IF PERIOD-EVENING AND EVENING-TAKEN(MED-IDX)
022200         PERFORM 510-ALREADY-TAKEN THRU 510-EXIT.
022300 500-EXIT.
022400     EXIT.
022500
022600 510-ALREADY-TAKEN.
022700*    IDEMPOTENT NO-OP - REPORTED AS SUCCESS TEXT BUT THE RECORD
022800*    MUST NOT BE TOUCHED A SECOND TIME FOR THE SAME PERIOD.
022900     SET TAKE-ALREADY-TAKEN TO TRUE
023000     MOVE "MEDICATION ALREADY TAKEN, NO CHANGES WERE MADE" TO
023100          TAKE-MESSAGE
023200     MOVE "Y" TO RECORD-ERROR-SW.
023300 510-EXIT.
023400     EXIT.
023500
023600 600-APPLY-TAKE-DOSE.
023700     IF PERIOD-MORNING
023800         SUBTRACT MED-DOSAGE-MORNING(MED-IDX) FROM
023900                  MED-QUANTITY(MED-IDX)
024000         SET MORNING-TAKEN(MED-IDX) TO TRUE.
024100     IF PERIOD-AFTERNOON
024200         SUBTRACT MED-DOSAGE-AFTERNOON(MED-IDX) FROM
024300                  MED-QUANTITY(MED-IDX)
024400         SET AFTERNOON-TAKEN(MED-IDX) TO TRUE.
024500     IF PERIOD-EVENING
024600         SUBTRACT MED-DOSAGE-EVENING(MED-IDX) FROM
024700                  MED-QUANTITY(MED-IDX)
024800         SET EVENING-TAKEN(MED-IDX) TO TRUE.
024900     SET TAKE-SUCCESS TO TRUE.
025000     MOVE "MEDICINE HAS BEEN TAKEN" TO TAKE-MESSAGE.
025100 600-EXIT.
025200     EXIT.
