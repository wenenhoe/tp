000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MEDTRAN.
000300 AUTHOR. R K DONOVAN.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/89.
000600 DATE-COMPILED. 03/14/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS AND POSTS A DAILY MEDICATION
001300*          TRANSACTION FILE PRODUCED BY THE WARD DESK LOGGING
001400*          SYSTEM.
001500*
001600*          IT CONTAINS ONE "TAKE DOSE" OR "MODIFY MEDICATION"
001700*          TRANSACTION FOR EVERY COMMAND LINE ENTERED AT A WARD
001800*          TERMINAL DURING THE DAY.
001900*
002000*          THE PROGRAM LOADS THE MEDICATION MASTER INTO A TABLE,
002100*          PARSES AND POSTS EACH TRANSACTION AGAINST IT, BALANCES
002200*          FINAL TRANSACTIONS-READ VERSUS A TRAILER REC, AND
002300*          REWRITES THE MASTER FILE AND A TRANSACTION RESULTS
002400*          FILE.
002500*
002600******************************************************************
002700
002800         MEDICATION MASTER FILE  -   DDS0001.MEDCMAS
002900
003000         INPUT FILE              -   DDS0001.MEDCMD
003100
003200         OUTPUT FILE PRODUCED    -   DDS0001.MEDRSLT
003300
003400         INPUT ERROR FILE        -   DDS0001.MEDERR
003500
003600         DUMP FILE               -   SYSOUT
003700
003800******************************************************************
003900*-------|----------|-----|-----------------------------------*
004000* VERS  | DATE     | BY  | DESCRIPTION                       *
004100*-------|----------|-----|-----------------------------------*
004200*A.00.00|03/14/89  | RKD |  ORIGINAL - TAKE AND MODIFY COMMANDS
004300*A.00.01|09/02/90  | RKD |  RECORD-NOT-FOUND ROUTED TO MEDERR
004400*A.01.00|07/02/91  | RKD |  MASTER REWRITE AT END OF RUN, CR-0071
004420*A.01.01|11/19/93  | LMP |  STRUCTURED WALKTHROUGH, NO CODE CHANGE
004500*A.01.02|02/11/99  | LMP |  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
004550*A.01.03|03/11/02  | DPK |  MASTER COPY RESTRUCTURED, CR-0298     DPK-0298
004570*A.01.04|08/05/03  | WJT |  ANNUAL CONTROLS AUDIT, NO CODE CHANGE
004580*A.01.05|10/14/03  | DPK |  LINKAGE NAMES CLEANED UP, CR-0301     DPK-0301
004600*-------|----------|-----|-----------------------------------*
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SYSOUT
005700     ASSIGN TO UT-S-SYSOUT
005800       ORGANIZATION IS SEQUENTIAL.
005900
006000     SELECT MEDCMD
006100     ASSIGN TO UT-S-MEDCMD
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS OFCODE.
006400
006500     SELECT MEDCMAS
006600     ASSIGN TO UT-S-MEDCMAS
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS MSTCODE.
006900
007000     SELECT MEDCMAS-OUT
007100     ASSIGN TO UT-S-MEDCMASO
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS OFCODE.
007400
007500     SELECT MEDRSLT
007600     ASSIGN TO UT-S-MEDRSLT
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS OFCODE.
007900
008000     SELECT MEDERR
008100     ASSIGN TO UT-S-MEDERR
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS OFCODE.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  SYSOUT
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 130 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS SYSOUT-REC.
009300 01  SYSOUT-REC  PIC X(130).
009400
009500****** THIS FILE IS PASSED IN FROM THE WARD DESK LOGGING SYSTEM
009600****** IT CONSISTS OF ONE DETAIL RECORD PER COMMAND LINE, PLUS
009700****** A SINGLE TRAILER RECORD CARRYING THE TOTAL DETAIL COUNT
009800****** OUT OF BALANCE CONDITIONS SHOULD CAUSE THE JOB TO ABEND
009900 FD  MEDCMD
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 100 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS MEDCMD-REC-DATA.
010500 01  MEDCMD-REC-DATA PIC X(100).
010600
010700****** THE MEDICATION MASTER, READ ENTIRELY INTO A TABLE AT
010800****** STARTUP AND REWRITTEN AS A NEW GENERATION AT END OF RUN
010900 FD  MEDCMAS
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 175 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS MEDICATION-RECORD.
011500     COPY MEDREC.
011600
011700 FD  MEDCMAS-OUT
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 175 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS MEDICATION-RECORD-OUT.
012250*    DPK 03/11/02 - COPY RENAMED VIA REPLACING, CR-0298.  THE
012260*    OUTPUT GENERATION NEEDS ITS OWN 01-LEVEL, SEPARATE FROM
012270*    MEDCMAS'S COPY OF THE SAME MEMBER.
012300     COPY MEDREC REPLACING MEDICATION-RECORD BY
012400                           MEDICATION-RECORD-OUT.
012600
012700****** ONE LINE OF STATUS TEXT PER POSTED TRANSACTION - NOT A
012800****** COLUMNAR REPORT, MIRRORS THE WARD TERMINAL'S OWN MESSAGE
012900 FD  MEDRSLT
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 90 CHARACTERS
013300     BLOCK CONTAINS 0 RECORDS
013400     DATA RECORD IS MEDRSLT-REC.
013500 01  MEDRSLT-REC PIC X(90).
013600
013700 FD  MEDERR
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 161 CHARACTERS
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS MEDERR-REC.
014300 01  MEDERR-REC.
014400     05  ERR-MSG                     PIC X(60).
014500     05  REST-OF-REC                 PIC X(100).
014600     05  FILLER                      PIC X(01).
014700
014800 WORKING-STORAGE SECTION.
014900
015000 01  MEDCMD-REC.
015100     05  CMD-RECORD-TYPE             PIC X(01).
015200         88  CMD-IS-DETAIL       VALUE "D".
015300         88  CMD-IS-TRAILER      VALUE "T".
015400     05  CMD-CODE                    PIC X(06).
015500         88  CMD-IS-TAKE         VALUE "TAKE  ".
015600         88  CMD-IS-MODIFY       VALUE "MODIFY".
015700     05  CMD-ARGS                    PIC X(80).
015800     05  FILLER                      PIC X(13).
015900
016000 01  WS-TRAILER-REC.
016100     05  FILLER                      PIC X(1).
016200     05  IN-RECORD-COUNT             PIC 9(9).
016300     05  FILLER                      PIC X(90).
016400
016500 01  FILE-STATUS-CODES.
016600     05  MSTCODE                     PIC X(2).
016700     05  OFCODE                      PIC X(2).
016800         88  CODE-WRITE    VALUE SPACES.
016900     05  FILLER                      PIC X(04).
017000
017100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
017200     05  RECORDS-WRITTEN             PIC 9(7) COMP.
017300     05  RECORDS-IN-ERROR            PIC 9(7) COMP.
017400     05  RECORDS-READ                PIC 9(9) COMP.
017500     05  WS-MED-LIST-SIZE            PIC 9(2) COMP.
017600     05  FILLER                      PIC X(04).
017700
017800 01  MISC-WS-FLDS.
017900     05  WS-LOAD-SUB                 PIC 9(2) COMP.
018000     05  FILLER                      PIC X(04).
018100
018200 01  FLAGS-AND-SWITCHES.
018300     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
018400         88  NO-MORE-DATA    VALUE "N".
018500     05  MORE-MASTER-SW              PIC X(01) VALUE "Y".
018600         88  NO-MORE-MASTER  VALUE "N".
018700     05  FILLER                      PIC X(04).
018800
018900 01  MEDICATION-TABLE.
019000     05  MEDICATION-ENTRY OCCURS 50 TIMES
019100                           INDEXED BY MED-IDX MED-OUT-IDX.
019150         COPY MEDREC REPLACING 01  MEDICATION-RECORD BY
019175                                10  MEDICATION-RECORD-ENTRY.
019200     05  FILLER                      PIC X(04).
019400
019500 COPY MEDARGD.
019600
019700 01  PARSE-RETURN-CODE            PIC S9(4) COMP.
019800     88  PARSE-OK                 VALUE 0.
019900     88  PARSE-HELP-REQUEST       VALUE 4.
020000     88  PARSE-DUPLICATE-FLAG     VALUE 8.
020100     88  PARSE-MISSING-REQUIRED   VALUE 12.
020200 01  PARSE-MESSAGE                PIC X(60).
020300
020400 01  TAKE-LIST-INDEX              PIC 9(4).
020500 01  TAKE-RETURN-CODE             PIC S9(4) COMP.
020600     88  TAKE-SUCCESS             VALUE 0.
020700     88  TAKE-ALREADY-TAKEN       VALUE 4.
020800     88  TAKE-UNKNOWN-PERIOD      VALUE 8.
020900     88  TAKE-INVALID-INDEX       VALUE 12.
021000     88  TAKE-INSUFFICIENT-QTY    VALUE 16.
021100     88  TAKE-RECORD-NOT-FOUND    VALUE 20.
021200 01  TAKE-MESSAGE                 PIC X(60).
021300
021400 01  MODIFY-LIST-INDEX            PIC 9(4).
021500 01  MODIFY-RETURN-CODE           PIC S9(4) COMP.
021600     88  MODIFY-SUCCESS           VALUE 0.
021700     88  MODIFY-INVALID-INDEX     VALUE 12.
021800     88  MODIFY-RECORD-NOT-FOUND  VALUE 20.
021900 01  MODIFY-MESSAGE               PIC X(60).
022000
022100 COPY ABENDCD.
022200
022300 PROCEDURE DIVISION.
022400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022500     PERFORM 100-MAINLINE THRU 100-EXIT
022600             UNTIL NO-MORE-DATA OR CMD-IS-TRAILER.
022700     PERFORM 999-CLEANUP THRU 999-EXIT.
022800     MOVE +0 TO RETURN-CODE.
022900     GOBACK.
023000
023100 000-HOUSEKEEPING.
023200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023300     DISPLAY "******** BEGIN JOB MEDTRAN ********".
023400     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-TRAILER-REC.
023500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
023600     PERFORM 950-LOAD-MASTER THRU 950-EXIT.
023700     PERFORM 900-READ-MEDCMD THRU 900-EXIT.
023800     IF NO-MORE-DATA
023900         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
024000         GO TO 1000-ABEND-RTN.
024100 000-EXIT.
024200     EXIT.
024300
024400 100-MAINLINE.
024500     MOVE "100-MAINLINE" TO PARA-NAME.
024600     PERFORM 200-PARSE-TRANSACTION THRU 200-EXIT.
024700     IF PARSE-OK
024800         PERFORM 300-DISPATCH-COMMAND THRU 300-EXIT
024900     ELSE
025000         PERFORM 710-WRITE-MEDERR THRU 710-EXIT.
025100     PERFORM 900-READ-MEDCMD THRU 900-EXIT.
025200 100-EXIT.
025300     EXIT.
025400
025500 200-PARSE-TRANSACTION.
025600     MOVE "200-PARSE-TRANSACTION" TO PARA-NAME.
025700     IF CMD-IS-TAKE
025800         PERFORM 210-BUILD-TAKE-ARGLIST THRU 210-EXIT
025900     ELSE
026000     IF CMD-IS-MODIFY
026100         PERFORM 220-BUILD-MODIFY-ARGLIST THRU 220-EXIT
026200     ELSE
026300         SET PARSE-MISSING-REQUIRED TO TRUE
026400         MOVE "UNRECOGNIZED COMMAND CODE" TO PARSE-MESSAGE
026500         GO TO 200-EXIT.
026600
026700     CALL "MEDPARSE" USING CMD-ARGS
026800                            ARGUMENT-ENTRY-TABLE
026900                            ARG-DECLARED-COUNT
027000                            PARSE-RETURN-CODE
027100                            PARSE-MESSAGE.
027200 200-EXIT.
027300     EXIT.
027400
027500 210-BUILD-TAKE-ARGLIST.
027600*    DECLARED ORDER FOR "TAKE" - INDEX IS REQUIRED AND TAKES A
027700*    VALUE; THE THREE PERIOD FLAGS ARE OPTIONAL SWITCHES.
027800     INITIALIZE ARGUMENT-ENTRY-TABLE, ARGUMENT-COUNT-FIELDS.
027900     MOVE 4 TO ARG-DECLARED-COUNT.
028000     MOVE "-l  " TO ARG-FLAG(1).
028100     MOVE "LIST-INDEX  " TO ARG-NAME(1).
028200     MOVE "Y" TO ARG-HAS-VALUE(1).
028300     MOVE "Y" TO ARG-REQUIRED(1).
028400     MOVE "-m  " TO ARG-FLAG(2).
028500     MOVE "MORNING     " TO ARG-NAME(2).
028600     MOVE "N" TO ARG-HAS-VALUE(2).
028700     MOVE "N" TO ARG-REQUIRED(2).
028800     MOVE "-a  " TO ARG-FLAG(3).
028900     MOVE "AFTERNOON   " TO ARG-NAME(3).
029000     MOVE "N" TO ARG-HAS-VALUE(3).
029100     MOVE "N" TO ARG-REQUIRED(3).
029200     MOVE "-e  " TO ARG-FLAG(4).
029300     MOVE "EVENING     " TO ARG-NAME(4).
029400     MOVE "N" TO ARG-HAS-VALUE(4).
029500     MOVE "N" TO ARG-REQUIRED(4).
029600 210-EXIT.
029700     EXIT.
029800
029900 220-BUILD-MODIFY-ARGLIST.
030000*    DECLARED ORDER FOR "MODIFY" - INDEX IS REQUIRED, NEW NAME
030100*    IS OPTIONAL (ONLY FLAGS PRESENT OVERWRITE THE RECORD).
030200     INITIALIZE ARGUMENT-ENTRY-TABLE, ARGUMENT-COUNT-FIELDS.
030300     MOVE 2 TO ARG-DECLARED-COUNT.
030400     MOVE "-l  " TO ARG-FLAG(1).
030500     MOVE "LIST-INDEX  " TO ARG-NAME(1).
030600     MOVE "Y" TO ARG-HAS-VALUE(1).
030700     MOVE "Y" TO ARG-REQUIRED(1).
030800     MOVE "-n  " TO ARG-FLAG(2).
030900     MOVE "NAME        " TO ARG-NAME(2).
031000     MOVE "Y" TO ARG-HAS-VALUE(2).
031100     MOVE "N" TO ARG-REQUIRED(2).
031200 220-EXIT.
031300     EXIT.
031400
031500 300-DISPATCH-COMMAND.
031600     MOVE "300-DISPATCH-COMMAND" TO PARA-NAME.
031700     IF CMD-IS-TAKE
031800         CALL "MEDTAKE" USING ARGUMENT-ENTRY-TABLE
031900                               WS-MED-LIST-SIZE
032000                               MEDICATION-TABLE
032100                               TAKE-LIST-INDEX
032200                               TAKE-RETURN-CODE
032300                               TAKE-MESSAGE
032400         IF TAKE-SUCCESS OR TAKE-ALREADY-TAKEN
032500             PERFORM 700-WRITE-RESULT THRU 700-EXIT
032600         ELSE
032700             MOVE TAKE-MESSAGE TO PARSE-MESSAGE
032800             PERFORM 710-WRITE-MEDERR THRU 710-EXIT
032900         END-IF
033000     ELSE
033100         CALL "MEDMOD" USING ARGUMENT-ENTRY-TABLE
033200                              WS-MED-LIST-SIZE
033300                              MEDICATION-TABLE
033400                              MODIFY-LIST-INDEX
033500                              MODIFY-RETURN-CODE
033600                              MODIFY-MESSAGE
033700         IF MODIFY-SUCCESS
033800             MOVE MODIFY-MESSAGE TO PARSE-MESSAGE
033900             PERFORM 700-WRITE-RESULT THRU 700-EXIT
034000         ELSE
034100             MOVE MODIFY-MESSAGE TO PARSE-MESSAGE
034200             PERFORM 710-WRITE-MEDERR THRU 710-EXIT
034300         END-IF.
034400 300-EXIT.
034500     EXIT.
034600
034700 700-WRITE-RESULT.
034800     MOVE SPACES TO MEDRSLT-REC.
034900     IF CMD-IS-TAKE
035000         MOVE TAKE-MESSAGE TO MEDRSLT-REC
035100     ELSE
035200         MOVE MODIFY-MESSAGE TO MEDRSLT-REC.
035300     WRITE MEDRSLT-REC.
035400     ADD +1 TO RECORDS-WRITTEN.
035500 700-EXIT.
035600     EXIT.
035700
035800 710-WRITE-MEDERR.
035900     MOVE PARSE-MESSAGE TO ERR-MSG.
036000     MOVE MEDCMD-REC-DATA TO REST-OF-REC.
036100     WRITE MEDERR-REC.
036200     ADD +1 TO RECORDS-IN-ERROR.
036300 710-EXIT.
036400     EXIT.
036500
036600 800-OPEN-FILES.
036700     MOVE "800-OPEN-FILES" TO PARA-NAME.
036800     OPEN INPUT MEDCMD, MEDCMAS.
036900     OPEN OUTPUT MEDCMAS-OUT, MEDRSLT, MEDERR, SYSOUT.
037000 800-EXIT.
037100     EXIT.
037200
037300 850-CLOSE-FILES.
037400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
037500     CLOSE MEDCMD, MEDCMAS, MEDCMAS-OUT, MEDRSLT, MEDERR, SYSOUT.
037600 850-EXIT.
037700     EXIT.
037800
037900 900-READ-MEDCMD.
038000     READ MEDCMD INTO MEDCMD-REC
038100         AT END MOVE "N" TO MORE-DATA-SW
038200         GO TO 900-EXIT
038300     END-READ.
038400     ADD +1 TO RECORDS-READ.
038500 900-EXIT.
038600     EXIT.
038700
038800 950-LOAD-MASTER.
038900*    THE MASTER IS QSAM, NOT INDEXED, SO THE WHOLE FILE IS READ
039000*    ONCE INTO THE IN-MEMORY TABLE AND ADDRESSED FROM THERE FOR
039100*    THE REST OF THE RUN.  LIST POSITION = LOAD SEQUENCE (1-UP).
039200     MOVE "950-LOAD-MASTER" TO PARA-NAME.
039300     MOVE 0 TO WS-MED-LIST-SIZE.
039400     MOVE "Y" TO MORE-MASTER-SW.
039500     PERFORM 960-LOAD-ONE-ENTRY THRU 960-EXIT
039600         UNTIL NO-MORE-MASTER OR WS-MED-LIST-SIZE = 50.
039700 950-EXIT.
039800     EXIT.
039900
040000 960-LOAD-ONE-ENTRY.
040100     READ MEDCMAS
040200         AT END MOVE "N" TO MORE-MASTER-SW
040300         GO TO 960-EXIT
040400     END-READ.
040500     ADD 1 TO WS-MED-LIST-SIZE.
040600     SET MED-IDX TO WS-MED-LIST-SIZE.
040700     MOVE MEDICATION-RECORD TO MEDICATION-ENTRY(MED-IDX).
040800 960-EXIT.
040900     EXIT.
041000
041100 970-REWRITE-MASTER.
041200*    WRITES A NEW GENERATION OF THE MASTER FROM THE UPDATED
041300*    IN-MEMORY TABLE - POSITION ORDER IS PRESERVED.
041400     MOVE "970-REWRITE-MASTER" TO PARA-NAME.
041500     MOVE 1 TO WS-LOAD-SUB.
041600     PERFORM 980-REWRITE-ONE-ENTRY THRU 980-EXIT
041700         VARYING WS-LOAD-SUB FROM 1 BY 1
041800         UNTIL WS-LOAD-SUB > WS-MED-LIST-SIZE.
041900 970-EXIT.
042000     EXIT.
042100
042200 980-REWRITE-ONE-ENTRY.
042300     SET MED-OUT-IDX TO WS-LOAD-SUB.
042400     MOVE MEDICATION-ENTRY(MED-OUT-IDX) TO MEDICATION-RECORD-OUT.
042500     WRITE MEDICATION-RECORD-OUT.
042600 980-EXIT.
042700     EXIT.
042800
042900 999-CLEANUP.
043000     MOVE "999-CLEANUP" TO PARA-NAME.
043100     IF NOT CMD-IS-TRAILER
043200         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
043300         GO TO 1000-ABEND-RTN.
043400
043500     MOVE MEDCMD-REC-DATA TO WS-TRAILER-REC.
043600     IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
043700         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
043800                               TO ABEND-REASON
043900         MOVE RECORDS-READ     TO ACTUAL-VAL
044000         MOVE IN-RECORD-COUNT  TO EXPECTED-VAL
044100         WRITE SYSOUT-REC FROM ABEND-REC
044200         DISPLAY "** RECORDS READ **"
044300         DISPLAY RECORDS-READ
044400         DISPLAY "** RECORD-IN EXPECTED **"
044500         DISPLAY IN-RECORD-COUNT
044600         GO TO 1000-ABEND-RTN.
044700
044800     PERFORM 970-REWRITE-MASTER THRU 970-EXIT.
044900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
045000
045100     DISPLAY "** TRANSACTIONS READ **".
045200     DISPLAY RECORDS-READ.
045300     DISPLAY "** TRANSACTIONS POSTED **".
045400     DISPLAY RECORDS-WRITTEN.
045500     DISPLAY "** ERROR TRANSACTIONS **".
045600     DISPLAY RECORDS-IN-ERROR.
045700     DISPLAY "******** NORMAL END OF JOB MEDTRAN ********".
045800 999-EXIT.
045900     EXIT.
046000
046100 1000-ABEND-RTN.
046200     WRITE SYSOUT-REC FROM ABEND-REC.
046300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
046400     DISPLAY "*** ABNORMAL END OF JOB - MEDTRAN ***" UPON CONSOLE.
046500     DIVIDE ZERO-VAL INTO ONE-VAL.
